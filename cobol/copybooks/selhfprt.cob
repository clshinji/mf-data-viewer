000010*******************************************
000020*                                          *
000030*  File Select For The Household         *
000040*   Finance Expense Analysis Report      *
000050*     Print File                         *
000060*******************************************
000070* 09/04/87 drw - Created.
000080*
000090     SELECT HF-Print-File ASSIGN "HFPRINT"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS IS HF-Prt-Status.
