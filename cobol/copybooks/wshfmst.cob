000010*******************************************
000020*                                          *
000030*  Record Definition For Master           *
000040*   Household Finance Transaction File    *
000050*     Consolidated from all period        *
000060*     extracts by HFCONS                  *
000070*******************************************
000080* File size 232 bytes.  Line-sequential, one header line then
000090* one HF-Master-Record per transaction.
000100*
000110* 03/14/86 drw - Created.
000120* 06/09/89 drw - Added HF-Mst-Hdr-Record so HFCONS can tell a
000130*                pre-existing master apart from a plain copy of
000140*                one period's extract (CR-1042).
000150*
000160 01  HF-Master-Record.
000170*    Aggregation period, yyyy-mm-dd_yyyy-mm-dd, or literal
000180*    UNKNOWN when the source file name carried no period.
000190     03  HF-Mst-Agg-Period     PIC X(21).
000200*    Extract fields follow in their original order - see
000210*    WSHFTXN for field-by-field remarks.
000220     03  HF-Mst-Calc-Target    PIC 9.
000230     03  HF-Mst-Txn-Date       PIC X(10).
000240     03  HF-Mst-Description    PIC X(40).
000250     03  HF-Mst-Amount         PIC S9(9)
000260                          SIGN IS LEADING SEPARATE CHARACTER.
000270     03  HF-Mst-Institution    PIC X(30).
000280     03  HF-Mst-Major-Category PIC X(20).
000290     03  HF-Mst-Sub-Category   PIC X(20).
000300     03  HF-Mst-Memo           PIC X(40).
000310     03  HF-Mst-Transfer-Flag  PIC 9.
000320     03  HF-Mst-Txn-Id         PIC X(30).
000330     03  FILLER                PIC X(09).
000340*
000350* Header line written once at the top of the master file so a
000360* later run can tell, without reading transaction data, whether
000370* the aggregation-period column is present without having to
000380* open and scan the whole file - see HF010-CHECK-MASTER.
000390*
000400 01  HF-Master-Header-Record.
000410     03  HF-Hdr-Agg-Col        PIC X(21) VALUE "AGG-PERIOD".
000420     03  HF-Hdr-Rest           PIC X(210) VALUE
000430         "CALC-TARGET,TXN-DATE,DESCRIPTION,AMOUNT,INSTITUTION,".
000440     03  FILLER                PIC X(01).
000450*
