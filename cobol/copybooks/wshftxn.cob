000010*******************************************
000020*                                          *
000030*  Record Definition For Household        *
000040*    Finance Transaction Extract          *
000050*     One record per period extract file  *
000060*******************************************
000070* File size 211 bytes.  All money whole yen, no decimals.
000080*
000090* THIS IS THE RAW PER-PERIOD EXTRACT LAYOUT ONLY.  THE MASTER
000100* FILE CARRIES THIS SAME GROUP BEHIND HF-MST-AGG-PERIOD - SEE
000110* WSHFMST.
000120*
000130* 03/14/86 drw - Created.
000140* 09/02/87 drw - Widened HF-Description and HF-Memo to x(40),
000150*                was x(30), per finance dept request.
000160* 22/07/91 jfk - Added HF-Txn-Id for reconciliation against
000170*                bank statements (CR-1042).
000180*
000190 01  HF-Transaction-Record.
000200*    1=countable, 0=excluded.
000210     03  HF-Calc-Target        PIC 9.
000220*    Transaction date, yyyy-mm-dd.
000230     03  HF-Txn-Date           PIC X(10).
000240*    Merchant / memo line.
000250     03  HF-Description        PIC X(40).
000260*    Whole yen, +ve = income, -ve = expense.  Text-shaped (sign
000270*    separate) so a corrupt extract field fails the numeric test
000280*    cleanly - see AB020-FILTER-RECORD in HFANLYS.
000290     03  HF-Amount             PIC S9(9)
000300                          SIGN IS LEADING SEPARATE CHARACTER.
000310*    Holding bank / card issuer.
000320     03  HF-Institution        PIC X(30).
000330     03  HF-Major-Category     PIC X(20).
000340     03  HF-Sub-Category       PIC X(20).
000350     03  HF-Memo               PIC X(40).
000360*    1=inter-account transfer, excluded.  0=real transaction.
000370     03  HF-Transfer-Flag      PIC 9.
000380     03  HF-Txn-Id             PIC X(30).
000390     03  FILLER                PIC X(09).
000400*
