000010*******************************************
000020*                                          *
000030*  File Description For The Control      *
000040*   File Of Sorted Extract File Names    *
000050*     Read By HFCONS                     *
000060*******************************************
000070* 09/04/87 drw - Created.
000080*
000090 FD  HF-Control-File
000100     LABEL RECORDS ARE STANDARD.
000110 01  HF-Control-Record.
000120     03  HF-Ctl-File-Name          PIC X(60).
000130     03  FILLER                    PIC X(20).
