000010*******************************************
000020*                                          *
000030*  File Description For The Household    *
000040*   Finance Expense Analysis Report      *
000050*     Print File - One Base Line With    *
000060*      A Redefine Per Report Section     *
000070*******************************************
000080* Report Writer was considered and rejected for this report -
000090* plain WRITE against a redefined print line keeps the layout
000100* visible in one place and is easier for the next programmer to
000110* follow than a scattered RD - see AE000-PRINT-REPORT et al in
000120* HFANLYS.
000130*
000140* 09/04/87 drw - Created, heading and summary lines only.
000150* 17/06/90 mts - Added category and detail line redefines for the
000160*                drilldown report (CR-1042).
000170* 14/02/00 mts - Added HF-Subhdg-Line and HF-Detail-Hdg-Line - the
000180*                sub-category table and the detail listing were
000190*                printing straight after the major table with no
000200*                heading to say which category (or ALL) they were
000210*                scoped to, or what the detail columns meant
000220*                (CR-1071, REPORTS 4/5).
000230*
000240 FD  HF-Print-File
000250     LABEL RECORDS ARE STANDARD
000260     LINAGE IS 60 LINES.
000270 01  HF-Print-Line                 PIC X(132).
000280*
000290* Report heading - printed once per page by AE000-PRINT-REPORT.
000300*
000310 01  HF-Heading-Line REDEFINES HF-Print-Line.
000320     03  FILLER                    PIC X(10) VALUE SPACES.
000330     03  HF-Hdg-Title              PIC X(40).
000340     03  FILLER                    PIC X(10) VALUE SPACES.
000350     03  HF-Hdg-Period             PIC X(21).
000360     03  FILLER                    PIC X(10) VALUE SPACES.
000370     03  HF-Hdg-Run-Year           PIC 9(4).
000380     03  FILLER                    PIC X(37) VALUE SPACES.
000390*
000400* Overall summary line - income, expense, balance - see R8/R9.
000410*
000420 01  HF-Summary-Line REDEFINES HF-Print-Line.
000430     03  FILLER                    PIC X(04) VALUE SPACES.
000440     03  HF-Sum-Label              PIC X(20).
000450     03  HF-Sum-Amount             PIC ---,---,---,--9.
000460     03  HF-Sum-Suffix             PIC X(04).
000470     03  FILLER                    PIC X(90) VALUE SPACES.
000480*
000490* Major / sub-category ranked line - see R11/R12.
000500*
000510 01  HF-Category-Line REDEFINES HF-Print-Line.
000520     03  FILLER                    PIC X(06) VALUE SPACES.
000530     03  HF-Cat-Rank               PIC Z9.
000540     03  FILLER                    PIC X(02) VALUE SPACES.
000550     03  HF-Cat-Name               PIC X(20).
000560     03  HF-Cat-Amount             PIC ---,---,---,--9.
000570     03  HF-Cat-Suffix             PIC X(04).
000580     03  FILLER                    PIC X(78) VALUE SPACES.
000590*
000600* Sub-category drilldown heading - names the major category the
000610* table below is scoped to, or ALL CATEGORIES - see REPORTS 4.
000620* Printed once by AE000-PRINT-REPORT ahead of the AE030-PRINT-SUB
000630* loop.
000640*
000650 01  HF-Subhdg-Line REDEFINES HF-Print-Line.
000660     03  FILLER                    PIC X(04) VALUE SPACES.
000670     03  HF-Subhdg-Label           PIC X(24) VALUE
000680         "SUB-CATEGORY BREAKDOWN -".
000690     03  FILLER                    PIC X(01) VALUE SPACES.
000700     03  HF-Subhdg-Category        PIC X(20).
000710     03  FILLER                    PIC X(83) VALUE SPACES.
000720*
000730* Detail-listing column heading - see REPORTS 5.  Printed once by
000740* AE000-PRINT-REPORT ahead of the AD020-PRINT-DETAIL loop.
000750*
000760 01  HF-Detail-Hdg-Line REDEFINES HF-Print-Line.
000770     03  FILLER                    PIC X(04) VALUE SPACES.
000780     03  FILLER                    PIC X(10) VALUE "DATE".
000790     03  FILLER                    PIC X(02) VALUE SPACES.
000800     03  FILLER                    PIC X(40) VALUE "DESCRIPTION".
000810     03  FILLER                    PIC X(15) VALUE "AMOUNT".
000820     03  FILLER                    PIC X(02) VALUE SPACES.
000830     03  FILLER                PIC X(20) VALUE "MAJOR CATEGORY".
000840     03  FILLER                    PIC X(02) VALUE SPACES.
000850     03  FILLER                    PIC X(20) VALUE "SUB-CATEGORY".
000860     03  FILLER                    PIC X(17) VALUE SPACES.
000870*
000880* Detail transaction line, date-descending - see R14.
000890*
000900 01  HF-Detail-Line REDEFINES HF-Print-Line.
000910     03  FILLER                    PIC X(04) VALUE SPACES.
000920     03  HF-Dtl-Date               PIC X(10).
000930     03  FILLER                    PIC X(02) VALUE SPACES.
000940     03  HF-Dtl-Description        PIC X(40).
000950     03  HF-Dtl-Amount             PIC ---,---,---,--9.
000960     03  FILLER                    PIC X(02) VALUE SPACES.
000970     03  HF-Dtl-Major              PIC X(20).
000980     03  FILLER                    PIC X(02) VALUE SPACES.
000990     03  HF-Dtl-Sub                PIC X(20).
001000     03  FILLER                    PIC X(12) VALUE SPACES.
001010*
001020* Empty-scope message line - see REPORTS 6.
001030*
001040 01  HF-Message-Line REDEFINES HF-Print-Line.
001050     03  FILLER                    PIC X(10) VALUE SPACES.
001060     03  HF-Msg-Text               PIC X(32).
001070     03  FILLER                    PIC X(90) VALUE SPACES.
