000010*******************************************
000020*                                          *
000030*  Shared Working Storage For HFCONS      *
000040*   And HFANLYS - Period Scan Work Area   *
000050*     And Money Edit Pictures             *
000060*******************************************
000070* Not a file record - three small working-storage areas grouped
000080* together because all three are COPYd by both HFCONS and HFANLYS.
000090*
000100* HF-Scan-Name holds a copy of the extract file name handed to
000110* HF030-DERIVE-PERIOD.  HF-Scan-Chars redefines it one byte at a
000120* time so the routine can look for the pattern
000130*   dddd-dd-dd_dddd-dd-dd
000140* without an intrinsic function - see HF030-DERIVE-PERIOD in
000150* HFCONS.
000160*
000170* 09/04/87 drw - Created, deduction-rate tables (superseded).
000180* 14/03/91 jfk - Table content replaced - period scan work area
000190*                and money-edit pictures for the finance system
000200*                (CR-1042).  Old deduction fields removed, they
000210*                belonged to payroll, not household finance.
000220* 30/08/98 mts - Y2K review - HF-Scan-Name confirmed 4-digit year
000230*                already, no change needed, entry added per audit
000240*                request.
000250*
000260 01  HF-Period-Scan-Data.
000270     03  HF-Scan-Name              PIC X(60).
000280     03  HF-Scan-Chars REDEFINES HF-Scan-Name.
000290         05  HF-Scan-Char          PIC X  OCCURS 60.
000300     03  HF-Scan-Position          PIC 999  COMP.
000310     03  HF-Scan-Found-Sw          PIC X.
000320         88  HF-Period-Found            VALUE "Y".
000330     03  HF-Period-Result          PIC X(21) VALUE "UNKNOWN".
000340     03  FILLER                    PIC X(05).
000350*
000360* Money-edit pictures used by AE010-EDIT-MONEY to turn a whole-yen
000370* S9(11) COMP-3 accumulator into a comma-punctuated, yen-suffixed
000380* display line for the printed reports - see REPORTS 1-6.
000390*
000400 01  HF-Money-Edit-Area.
000410     03  HF-Edit-Amount            PIC ---,---,---,--9.
000420     03  FILLER                    PIC X.
000430     03  HF-Edit-Suffix            PIC X(4)  VALUE " YEN".
000440*
000450* NOTE - the detail-listing work record itself is NOT declared
000460* here.  It is written unsorted during AB030-ACCUMULATE and read
000470* back sorted by AD020-PRINT-DETAIL straight off the FD in
000480* FDHFDET / SELHFDET as HF-Detail-Unsorted-Record - there is no
000490* separate working-storage copy of that layout.
000500*
000510* Miscellaneous run switches and counters shared by both programs.
000520*
000530 01  HF-Work-Switches.
000540     03  HF-Ctl-EOF-Sw             PIC X.
000550         88  HF-Ctl-EOF                 VALUE "Y".
000560     03  HF-Txn-EOF-Sw             PIC X.
000570         88  HF-Txn-EOF                 VALUE "Y".
000580     03  HF-Mst-EOF-Sw             PIC X.
000590         88  HF-Mst-EOF                 VALUE "Y".
000600     03  HF-Det-EOF-Sw             PIC X.
000610         88  HF-Det-EOF                 VALUE "Y".
000620     03  HF-File-Open-Sw           PIC X.
000630         88  HF-File-Opened-OK          VALUE "Y".
000640     03  FILLER                    PIC X(05).
000650*
