000010*******************************************
000020*                                          *
000030*  File Select For The Control File Of   *
000040*   Sorted Extract File Names            *
000050*     Read By HFCONS                     *
000060*******************************************
000070* Built ahead of HFCONS by the JCL sort step that lists the period
000080* extract data sets - one name per line, ascending, so HF020-READ-
000090* CONTROL never has to sort the names itself - see R2.
000100*
000110* 09/04/87 drw - Created.
000120*
000130     SELECT HF-Control-File ASSIGN "HFCTL"
000140         ORGANIZATION IS LINE SEQUENTIAL
000150         FILE STATUS IS HF-Ctl-Status.
