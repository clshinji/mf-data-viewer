000010*******************************************
000020*                                          *
000030*  Working Storage For Category And       *
000040*   Sub-Category Expense Accumulator      *
000050*     Tables Used By HFANLYS              *
000060*******************************************
000070* Table size 964 bytes.
000080*
000090* THE NUMBER OF DISTINCT CATEGORIES IS NOT KNOWN UNTIL THE
000100* MASTER FILE HAS BEEN READ, SO EACH TABLE IS SEARCHED FOR AN
000110* EXISTING ENTRY BEFORE A NEW ONE IS ADDED - SEE AB040-POST-
000120* MAJOR AND AB050-POST-SUB.
000130*
000140* 04/11/86 drw - Created, major-category table only, occurs 20.
000150* 17/06/90 mts - Added sub-category table for the drilldown
000160*                report (CR-1042).  Widened major table to
000170*                occurs 30 - finance dept keeps adding categories.
000180*
000190 01  HF-Category-Tables.
000200     03  HF-Major-Table.
000210         05  HF-Major-Entry            OCCURS 30.
000220             07  HF-Major-Name         PIC X(20).
000230             07  HF-Major-Amount       PIC S9(11) COMP-3.
000240     03  HF-Major-Entries-Used         PIC 99     COMP.
000250*
000260     03  HF-Sub-Table.
000270         05  HF-Sub-Entry              OCCURS 30.
000280             07  HF-Sub-Name           PIC X(20).
000290             07  HF-Sub-Amount         PIC S9(11) COMP-3.
000300     03  HF-Sub-Entries-Used           PIC 99     COMP.
000310*
000320     03  FILLER                        PIC X(04).
000330*
000340* Sort work-cells used by AC010-SORT-MAJOR and AC020-SORT-SUB -
000350* one hold area per table, big enough for either entry shape.
000360*
000370 01  HF-Category-Sort-Cells.
000380     03  HF-Sort-Swapped-Sw            PIC X.
000390         88  HF-Sort-Swapped-This-Pass VALUE "Y".
000400     03  HF-Sort-Hold-Name             PIC X(20).
000410     03  HF-Sort-Hold-Amount           PIC S9(11) COMP-3.
000420     03  FILLER                        PIC X(04).
000430*
