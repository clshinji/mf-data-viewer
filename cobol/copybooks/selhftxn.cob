000010*******************************************
000020*                                          *
000030*  File Select For One Period's          *
000040*   Transaction Extract File             *
000050*     Assign Name Set At Run Time        *
000060*******************************************
000070* HF-Txn-Assign-Name is moved from HF-Ctl-File-Name (see SELHFCTL)
000080* by HF020-READ-CONTROL before this file is opened, one period at
000090* a time - see HF050-OPEN-EXTRACT.
000100*
000110* 09/04/87 drw - Created.
000120*
000130     SELECT HF-Extract-File ASSIGN HF-Txn-Assign-Name
000140         ORGANIZATION IS LINE SEQUENTIAL
000150         FILE STATUS IS HF-Txn-Status.
