000010*******************************************
000020*                                          *
000030*  File Description For The Consolidated  *
000040*   Master Household Finance File        *
000050*     Layout - See WSHFMST               *
000060*******************************************
000070* 03/14/86 drw - Created.
000080*
000090 FD  HF-Master-File
000100     LABEL RECORDS ARE STANDARD.
000110     COPY wshfmst.
