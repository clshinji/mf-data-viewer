000010*******************************************
000020*                                          *
000030*  File Select For The Detail Listing     *
000040*   Work File And Its Sort File          *
000050*     Used By AD010-SORT-DETAIL          *
000060*******************************************
000070* HF-Detail-Work-File is written unsorted, one line per posted
000080* transaction, during AB030-ACCUMULATE.  AD010-SORT-DETAIL
000090* sorts it descending by transaction date into
000100* HF-Detail-Sorted-File, which AD020-PRINT-DETAIL then reads
000110* straight through - see R14.
000120*
000130* 17/06/90 mts - Created for the detail-listing drilldown
000140*                (CR-1042).
000150*
000160     SELECT HF-Detail-Work-File ASSIGN "HFDETWK"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS HF-Det-Status.
000190*
000200     SELECT HF-Detail-Sorted-File ASSIGN "HFDETSR"
000210         ORGANIZATION IS LINE SEQUENTIAL
000220         FILE STATUS IS HF-Srt-Status.
000230*
000240     SELECT HF-Sort-Work-File ASSIGN "HFSRTWK".
