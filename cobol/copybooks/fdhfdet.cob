000010*******************************************
000020*                                          *
000030*  File / Sort Descriptions For The       *
000040*   Detail Listing Work Files            *
000050*     One Line Per Posted Transaction    *
000060*******************************************
000070* 17/06/90 mts - Created for the detail-listing drilldown
000080*                (CR-1042).
000090*
000100 FD  HF-Detail-Work-File
000110     LABEL RECORDS ARE STANDARD.
000120 01  HF-Detail-Unsorted-Record.
000130     03  HF-Uns-Txn-Date           PIC X(10).
000140     03  HF-Uns-Description        PIC X(40).
000150     03  HF-Uns-Amount             PIC S9(9)
000160                          SIGN IS LEADING SEPARATE CHARACTER.
000170     03  HF-Uns-Major-Category     PIC X(20).
000180     03  HF-Uns-Sub-Category       PIC X(20).
000190     03  FILLER                    PIC X(11).
000200*
000210 FD  HF-Detail-Sorted-File
000220     LABEL RECORDS ARE STANDARD.
000230 01  HF-Detail-Sorted-Record.
000240     03  HF-Srt-Txn-Date           PIC X(10).
000250     03  HF-Srt-Description        PIC X(40).
000260     03  HF-Srt-Amount             PIC S9(9)
000270                          SIGN IS LEADING SEPARATE CHARACTER.
000280     03  HF-Srt-Major-Category     PIC X(20).
000290     03  HF-Srt-Sub-Category       PIC X(20).
000300     03  FILLER                    PIC X(11).
000310*
000320 SD  HF-Sort-Work-File.
000330 01  HF-Sort-Work-Record.
000340     03  HFS-Txn-Date              PIC X(10).
000350     03  FILLER                    PIC X(101).
