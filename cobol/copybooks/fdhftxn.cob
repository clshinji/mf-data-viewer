000010*******************************************
000020*                                          *
000030*  File Description For One Period's     *
000040*   Transaction Extract File             *
000050*     Layout - See WSHFTXN               *
000060*******************************************
000070* 09/04/87 drw - Created.
000080*
000090 FD  HF-Extract-File
000100     LABEL RECORDS ARE STANDARD.
000110     COPY wshftxn.
