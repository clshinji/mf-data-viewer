000010*******************************************
000020*                                          *
000030*  Record Definition For Household        *
000040*   Finance Run-Parameter Block           *
000050*     Passed to HFANLYS by chaining       *
000060*      arguments - see AA000-Main         *
000070*******************************************
000080*
000090*  File size 128 bytes padded to 256 by filler.
000100*
000110* 09/04/87 drw - Created.
000120* 12/11/90 mts - Added HF-Sel-Category / HF-All-Category-Sw for
000130*                the sub-category drilldown (CR-1042).
000140* 21/09/98 jfk - Y2K: HF-Run-Year widened to 4 digits, was 2.
000150*
000160 01  HF-Run-Param-Record.
000170*    Selection block - size 43.  HF-Sel-Period holds an exact
000180*    aggregation-period string, ignored when the all-periods
000190*    switch is set.  HF-Sel-Category works the same way for the
000200*    major-category drilldown.
000210     03  HF-Sel-Block.
000220         05  HF-Sel-Period        PIC X(21).
000230         05  HF-All-Periods-Sw    PIC X.
000240             88  HF-All-Periods         VALUE "Y".
000250         05  HF-Sel-Category      PIC X(20).
000260         05  HF-All-Category-Sw   PIC X.
000270             88  HF-All-Categories      VALUE "Y".
000280*
000290*    Report block - size 81.  Titles and page control moved out
000300*    of the program itself so the finance dept can retitle the
000310*    report without a recompile.
000320     03  HF-Rpt-Block.
000330         05  HF-Report-Title      PIC X(40)
000340             VALUE "HOUSEHOLD FINANCE EXPENSE ANALYSIS".
000350         05  HF-Currency-Suffix   PIC X(4)  VALUE " YEN".
000360         05  HF-Page-Lines        PIC 99    COMP VALUE 60.
000370         05  HF-Page-Width        PIC 999   COMP VALUE 132.
000380         05  HF-No-Expense-Msg    PIC X(32)
000390             VALUE "NO EXPENSE DATA FOR THIS PERIOD".
000400*
000410*    Run block - size 8, informational only, shown on the
000420*    report footing.
000430     03  HF-Run-Block.
000440         05  HF-Run-Year          PIC 9(4).
000450         05  HF-Run-Files-Read    PIC 9999  COMP.
000460*
000470     03  FILLER                   PIC X(146).
000480*
