000010*******************************************
000020*                                          *
000030*  File Select For The Consolidated       *
000040*   Master Household Finance File        *
000050*     Written By HFCONS, Read By         *
000060*      HFANLYS                           *
000070*******************************************
000080* 03/14/86 drw - Created.
000090*
000100     SELECT HF-Master-File ASSIGN "HFMASTER"
000110         ORGANIZATION IS LINE SEQUENTIAL
000120         FILE STATUS IS HF-Mst-Status.
