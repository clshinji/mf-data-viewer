000010*****************************************************************
000020*                 HOUSEHOLD FINANCE SYSTEM                     *
000030*                                                                *
000040*            PERIOD EXTRACT CONSOLIDATION RUN                  *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110 PROGRAM-ID.             HFCONS.
000120*
000130 AUTHOR.                 D R WESTLAKE.
000140*
000150 INSTALLATION.           MERIDIAN DATA SERVICES.
000160*
000170 DATE-WRITTEN.           03/14/86.
000180*
000190 DATE-COMPILED.
000200*
000210 SECURITY.               COMPANY CONFIDENTIAL - HOUSEHOLD FINANCE
000220                          SYSTEM - FOR INTERNAL USE ONLY.
000230*
000240*    Remarks.            Reads the sorted control file of period
000250*                         extract file names (HFCTL), consolidates
000260*                         each period extract not already present
000270*                         in the master file (HFMASTER) onto that
000280*                         master, deriving the aggregation period
000290*                         from the extract file name.
000300*
000310*                         Skeleton lifted from the payroll check
000320*                         register run - see change log.
000330*
000340*    Called Modules.     None.
000350*
000360*    Files Used.
000370*                         HFCTL.     Control file, sorted extract
000380*                                    file names.
000390*                         (dynamic). One extract file per period.
000400*                         HFMASTER.  Consolidated master file.
000410*
000420*    Error messages used.
000430*                         HF001 - HF007.
000440*
000450* CHANGE LOG
000460*
000470* 03/14/86 drw - 1.0.00 Created - started coding from the payroll
000480*                check register run.
000490* 09/02/87 drw - 1.0.01 Widened extract description/memo fields to
000500*                match WSHFTXN.
000510* 06/09/89 drw - 1.1.00 Added HF010-CHECK-MASTER so a re-run does
000520*                not re-append a period already on the master
000530*                (CR-1042).
000540* 22/07/91 jfk - 1.1.01 Carry HF-Txn-Id through to the master
000550*                record (CR-1042).
000560* 17/06/90 mts - 1.2.00 No changes to this program for the
000570*                drilldown report work, listed here so the two
000580*                programs' logs stay in step.
000590* 21/09/98 jfk - 1.2.01 Y2K - confirmed HF-Run-Year and the period
000600*                scan pattern are both already 4-digit, no code
000610*                change required.
000620* 04/03/99 mts - 1.2.02 Correct HF020-READ-CONTROL to abend when
000630*                the control file is present but empty, was
000640*                silently writing a master header with no data.
000650* 14/02/00 mts - 1.2.03 Fix R1 - HF010-CHECK-MASTER computed
000660*                HF-Master-Exists-Sw correctly but AA000-MAIN
000670*                never acted on it and opened the master OUTPUT
000680*                (truncating it) on every run regardless; a
000690*                master already carrying the AGG-PERIOD column
000700*                is now left untouched and the run is skipped
000710*                (new HF015-BUILD-MASTER / HF095-SKIP-REGEN,
000720*                CR-1071).  Also lowercased the COPY member
000730*                names, upper case since the mainframe library
000740*                days and no longer resolving on the UNIX build
000750*                server.
000760*
000770 ENVIRONMENT             DIVISION.
000780*================================
000790*
000800 CONFIGURATION           SECTION.
000810 SOURCE-COMPUTER.        MERIDIAN-3090.
000820 OBJECT-COMPUTER.        MERIDIAN-3090.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS HF-NUMERIC-CLASS IS "0" THRU "9".
000860*
000870 INPUT-OUTPUT             SECTION.
000880 FILE-CONTROL.
000890     COPY "selhfctl.cob".
000900     COPY "selhftxn.cob".
000910     COPY "selhfmst.cob".
000920*
000930 DATA                    DIVISION.
000940*================================
000950*
000960 FILE                    SECTION.
000970*
000980     COPY "fdhfctl.cob".
000990     COPY "fdhftxn.cob".
001000     COPY "fdhfmst.cob".
001010*
001020 WORKING-STORAGE SECTION.
001030*------------------------
001040 77  WS-PROG-NAME             PIC X(17) VALUE "HFCONS  (1.2.03)".
001050*
001060     COPY "wshfwrk.cob".
001070*
001080 01  WS-DATA.
001090     03  HF-Ctl-Status             PIC XX.
001100     03  HF-Txn-Status             PIC XX.
001110     03  HF-Mst-Status             PIC XX.
001120     03  HF-Txn-Assign-Name        PIC X(60).
001130     03  HF-Master-Exists-Sw       PIC X.
001140         88  HF-Master-Exists           VALUE "Y".
001150     03  FILLER                    PIC X(05).
001160*
001170 01  WS-ERROR-MESSAGES.
001180     03  HF001    PIC X(45) VALUE
001190         "HF001 CONTROL FILE HFCTL NOT FOUND - ABORTING".
001200     03  HF002    PIC X(46) VALUE
001210         "HF002 CONTROL FILE HFCTL IS EMPTY - ABORTING  ".
001220     03  HF003    PIC X(50) VALUE
001230         "HF003 EXTRACT FILE COULD NOT BE OPENED, SKIPPED -".
001240     03  HF004    PIC X(43) VALUE
001250         "HF004 ALL EXTRACT FILES FAILED TO OPEN     ".
001260     03  HF005    PIC X(46) VALUE
001270         "HF005 MASTER FILE OPEN FOR OUTPUT FAILED     ".
001280     03  HF006    PIC X(40) VALUE
001290         "HF006 RUN COMPLETE, FILES CONSOLIDATED =".
001300     03  HF007    PIC X(48) VALUE
001310         "HF007 MASTER ALREADY CONSOLIDATED - RUN SKIPPED".
001320     03  FILLER   PIC X(05).
001330*
001340 01  WS-RUN-TOTALS.
001350     03  HF-Files-Read             PIC 9999  COMP  VALUE ZERO.
001360     03  HF-Recs-Written           PIC 9(7)  COMP  VALUE ZERO.
001370     03  FILLER                    PIC X(05).
001380*
001390 01  WS-Accept-Date.
001400     03  WS-Accept-Year         PIC 9(4).
001410     03  WS-Accept-Month        PIC 99.
001420     03  WS-Accept-Days         PIC 99.
001430     03  FILLER                 PIC X(05).
001440*
001450* Run-date display area, shown on the HF006 completion message -
001460* three alternate pictures of the same date, same idiom used on
001470* the analysis run's report heading, see WS-Run-Date in HFANLYS.
001480*
001490 01  WS-Run-Date-Area.
001500     03  WS-Run-Date           PIC X(10)  VALUE SPACES.
001510     03  WS-Run-Date-UK REDEFINES WS-Run-Date.
001520         05  WS-Run-UK-Days    PIC 99.
001530         05  FILLER            PIC X.
001540         05  WS-Run-UK-Month   PIC 99.
001550         05  FILLER            PIC X.
001560         05  WS-Run-UK-Year    PIC 9(4).
001570     03  WS-Run-Date-Intl REDEFINES WS-Run-Date.
001580         05  WS-Run-Intl-Year  PIC 9(4).
001590         05  FILLER            PIC X.
001600         05  WS-Run-Intl-Month PIC 99.
001610         05  FILLER            PIC X.
001620         05  WS-Run-Intl-Days  PIC 99.
001630*
001640* Alternate view of the control-file name area used only when
001650* HF003 is displayed, so the offending name prints without its
001660* trailing filler padding.
001670*
001680 01  WS-Ctl-Name-Area.
001690     03  WS-Ctl-Name-Full      PIC X(60).
001700     03  WS-Ctl-Name-Short REDEFINES WS-Ctl-Name-Full.
001710         05  WS-Ctl-Name-Disp  PIC X(40).
001720         05  FILLER            PIC X(20).
001730*
001740 PROCEDURE DIVISION.
001750*
001760 AA000-MAIN.
001770*****************************************************************
001780* Overall run control.  R1 - HF010-CHECK-MASTER decides, without
001790* touching the control file, whether the master already carries
001800* a consolidated AGG-PERIOD column; if it does, the run is a
001810* no-op (HF095-SKIP-REGEN) and the existing master is used as-
001820* is.  Otherwise a fresh master is opened (HF015-BUILD-MASTER)
001830* and one pass is made through the sorted control file, one
001840* extract file consolidated per HF020 iteration.
001850*****************************************************************
001860     PERFORM HF010-CHECK-MASTER THRU HF010-EXIT.
001870     IF HF-Master-Exists
001880         PERFORM HF095-SKIP-REGEN THRU HF095-EXIT
001890     ELSE
001900         PERFORM HF005-INITIALISE THRU HF005-EXIT
001910         PERFORM HF015-BUILD-MASTER THRU HF015-EXIT
001920         PERFORM HF020-READ-CONTROL THRU HF020-EXIT
001930             UNTIL HF-Ctl-EOF
001940         PERFORM HF090-CLOSE-DOWN THRU HF090-EXIT
001950     END-IF.
001960     GOBACK.
001970*
001980 AA000-EXIT.
001990     EXIT.
002000*
002010 HF005-INITIALISE.
002020*****************************************************************
002030* Open the control file - abend if it will not open, per R1/R2.
002040*****************************************************************
002050     MOVE SPACES TO HF-Ctl-EOF-Sw.
002060     MOVE ZERO   TO HF-Files-Read HF-Recs-Written.
002070     ACCEPT WS-Accept-Date FROM DATE YYYYMMDD.
002080     MOVE WS-Accept-Year  TO WS-Run-Intl-Year.
002090     MOVE WS-Accept-Month TO WS-Run-Intl-Month.
002100     MOVE WS-Accept-Days  TO WS-Run-Intl-Days.
002110     OPEN INPUT HF-Control-File.
002120     IF HF-Ctl-Status NOT = "00"
002130         DISPLAY HF001
002140         MOVE 16 TO RETURN-CODE
002150         GOBACK
002160     END-IF.
002170     READ HF-Control-File AT END
002180         DISPLAY HF002
002190         CLOSE HF-Control-File
002200         MOVE 16 TO RETURN-CODE
002210         GOBACK
002220     END-READ.
002230     IF HF-Ctl-Status = "10"
002240         DISPLAY HF002
002250         CLOSE HF-Control-File
002260         MOVE 16 TO RETURN-CODE
002270         GOBACK
002280     END-IF.
002290*    First control record already read into the record area -
002300*    reprocess it as the first period below by falling through
002310*    without a further READ on the first HF020 iteration.
002320     MOVE "N" TO HF-Ctl-EOF-Sw.
002330     MOVE "Y" TO HF-File-Open-Sw.
002340 HF005-EXIT.
002350     EXIT.
002360*
002370 HF010-CHECK-MASTER.
002380*****************************************************************
002390* R1 - decide whether the master file needs to be (re)built.  A
002400* missing file, an empty file, or one whose first line is not the
002410* AGG-PERIOD header line all mean "build fresh"; a present file
002420* whose header already carries the AGG-PERIOD column means the
002430* master is already consolidated and this run is a no-op - see
002440* AA000-MAIN.  This paragraph only opens the master INPUT to
002450* look, and closes it again - HF015-BUILD-MASTER does the actual
002460* (re)build when one is needed.
002470*****************************************************************
002480     MOVE "N" TO HF-Master-Exists-Sw.
002490     OPEN INPUT HF-Master-File.
002500     IF HF-Mst-Status = "00"
002510         READ HF-Master-File AT END
002520             MOVE "N" TO HF-Master-Exists-Sw
002530         NOT AT END
002540             IF HF-Hdr-Agg-Col = "AGG-PERIOD"
002550                 MOVE "Y" TO HF-Master-Exists-Sw
002560             ELSE
002570                 MOVE "N" TO HF-Master-Exists-Sw
002580             END-IF
002590         END-READ
002600         CLOSE HF-Master-File
002610     END-IF.
002620 HF010-EXIT.
002630     EXIT.
002640*
002650 HF015-BUILD-MASTER.
002660*****************************************************************
002670* Only performed from AA000-MAIN when HF010-CHECK-MASTER found no
002680* usable master - opens the master fresh for OUTPUT (this is the
002690* one place the master is ever truncated), writes the AGG-PERIOD
002700* header record, then reopens EXTEND ready for HF040-WRITE-
002710* MASTER's appends.
002720*****************************************************************
002730     OPEN OUTPUT HF-Master-File.
002740     IF HF-Mst-Status NOT = "00"
002750         DISPLAY HF005
002760         MOVE 16 TO RETURN-CODE
002770         GOBACK
002780     END-IF.
002790     WRITE HF-Master-Header-Record.
002800     CLOSE HF-Master-File.
002810     OPEN EXTEND HF-Master-File.
002820 HF015-EXIT.
002830     EXIT.
002840*
002850 HF095-SKIP-REGEN.
002860*****************************************************************
002870* R1 skip branch - the master already carries a consolidated
002880* AGG-PERIOD column, so it is used as-is and no extract file is
002890* opened or read this run (CR-1071).
002900*****************************************************************
002910     DISPLAY HF007.
002920     MOVE ZERO TO RETURN-CODE.
002930 HF095-EXIT.
002940     EXIT.
002950*
002960 HF020-READ-CONTROL.
002970*****************************************************************
002980* One iteration per control record - HF-Control-Record already
002990* holds the current extract file name on entry (either the first
003000* record read by HF005, or the next one read at the bottom of
003010* this paragraph).  R2 - the control file is pre-sorted ascending
003020* by the JCL step that built it, so no sort is performed here.
003030*****************************************************************
003040     MOVE HF-Ctl-File-Name TO HF-Txn-Assign-Name.
003050     PERFORM HF050-OPEN-EXTRACT THRU HF050-EXIT.
003060     IF HF-File-Opened-OK
003070         MOVE HF-Ctl-File-Name TO HF-Scan-Name
003080         PERFORM HF030-DERIVE-PERIOD THRU HF030-EXIT
003090         PERFORM HF040-WRITE-MASTER THRU HF040-EXIT
003100             UNTIL HF-Txn-EOF
003110         CLOSE HF-Extract-File
003120         ADD 1 TO HF-Files-Read
003130     ELSE
003140         MOVE HF-Ctl-File-Name TO WS-Ctl-Name-Full
003150         DISPLAY HF003
003160         DISPLAY WS-Ctl-Name-Disp
003170     END-IF.
003180     READ HF-Control-File AT END
003190         MOVE "Y" TO HF-Ctl-EOF-Sw
003200     END-READ.
003210     IF HF-Ctl-EOF AND HF-Files-Read = ZERO
003220         DISPLAY HF004
003230         CLOSE HF-Master-File
003240         MOVE 16 TO RETURN-CODE
003250         GOBACK
003260     END-IF.
003270 HF020-EXIT.
003280     EXIT.
003290*
003300 HF030-DERIVE-PERIOD.
003310*****************************************************************
003320* R3 - scan the extract file name for the pattern
003330*   dddd-dd-dd_dddd-dd-dd
003340* (4 digits, dash, 2 digits, dash, 2 digits, underscore, repeat)
003350* and if found move the 21-character match to HF-Period-Result;
003360* otherwise leave it at the initial value of UNKNOWN.
003370*****************************************************************
003380     MOVE "UNKNOWN" TO HF-Period-Result.
003390     MOVE "N" TO HF-Scan-Found-Sw.
003400     MOVE 1 TO HF-Scan-Position.
003410 HF030-SCAN-LOOP.
003420     IF HF-Scan-Position > 40
003430         GO TO HF030-EXIT
003440     END-IF.
003450     IF HF-Scan-Char (HF-Scan-Position)     NUMERIC AND
003460        HF-Scan-Char (HF-Scan-Position + 1) NUMERIC AND
003470        HF-Scan-Char (HF-Scan-Position + 2) NUMERIC AND
003480        HF-Scan-Char (HF-Scan-Position + 3) NUMERIC AND
003490        HF-Scan-Char (HF-Scan-Position + 4) = "-"    AND
003500        HF-Scan-Char (HF-Scan-Position + 5) NUMERIC AND
003510        HF-Scan-Char (HF-Scan-Position + 6) NUMERIC AND
003520        HF-Scan-Char (HF-Scan-Position + 7) = "-"    AND
003530        HF-Scan-Char (HF-Scan-Position + 8) NUMERIC AND
003540        HF-Scan-Char (HF-Scan-Position + 9) NUMERIC AND
003550        HF-Scan-Char (HF-Scan-Position + 10) = "_"   AND
003560        HF-Scan-Char (HF-Scan-Position + 11) NUMERIC AND
003570        HF-Scan-Char (HF-Scan-Position + 12) NUMERIC AND
003580        HF-Scan-Char (HF-Scan-Position + 13) NUMERIC AND
003590        HF-Scan-Char (HF-Scan-Position + 14) NUMERIC AND
003600        HF-Scan-Char (HF-Scan-Position + 15) = "-"   AND
003610        HF-Scan-Char (HF-Scan-Position + 16) NUMERIC AND
003620        HF-Scan-Char (HF-Scan-Position + 17) NUMERIC AND
003630        HF-Scan-Char (HF-Scan-Position + 18) = "-"   AND
003640        HF-Scan-Char (HF-Scan-Position + 19) NUMERIC AND
003650        HF-Scan-Char (HF-Scan-Position + 20) NUMERIC
003660         MOVE "Y" TO HF-Scan-Found-Sw
003670         MOVE HF-Scan-Name (HF-Scan-Position:21) TO
003680              HF-Period-Result
003690         GO TO HF030-EXIT
003700     END-IF.
003710     ADD 1 TO HF-Scan-Position.
003720     GO TO HF030-SCAN-LOOP.
003730 HF030-EXIT.
003740     EXIT.
003750*
003760 HF040-WRITE-MASTER.
003770*****************************************************************
003780* R4 - AGG-PERIOD first, then the extract fields in their
003790* original order, one master record per extract record read.
003800*****************************************************************
003810     READ HF-Extract-File AT END
003820         MOVE "Y" TO HF-Txn-EOF-Sw
003830         GO TO HF040-EXIT
003840     END-READ.
003850     MOVE HF-Period-Result     TO HF-Mst-Agg-Period.
003860     MOVE HF-Calc-Target       TO HF-Mst-Calc-Target.
003870     MOVE HF-Txn-Date          TO HF-Mst-Txn-Date.
003880     MOVE HF-Description       TO HF-Mst-Description.
003890     MOVE HF-Amount            TO HF-Mst-Amount.
003900     MOVE HF-Institution       TO HF-Mst-Institution.
003910     MOVE HF-Major-Category    TO HF-Mst-Major-Category.
003920     MOVE HF-Sub-Category      TO HF-Mst-Sub-Category.
003930     MOVE HF-Memo              TO HF-Mst-Memo.
003940     MOVE HF-Transfer-Flag     TO HF-Mst-Transfer-Flag.
003950     MOVE HF-Txn-Id            TO HF-Mst-Txn-Id.
003960     WRITE HF-Master-Record.
003970     ADD 1 TO HF-Recs-Written.
003980 HF040-EXIT.
003990     EXIT.
004000*
004010 HF050-OPEN-EXTRACT.
004020*****************************************************************
004030* Opens the extract file named by the current control record -
004040* per-file failures are skipped, not fatal, unless every file in
004050* the control file fails (tested back in HF020-READ-CONTROL).
004060*****************************************************************
004070     MOVE "N" TO HF-File-Open-Sw.
004080     MOVE "N" TO HF-Txn-EOF-Sw.
004090     OPEN INPUT HF-Extract-File.
004100     IF HF-Txn-Status = "00"
004110         MOVE "Y" TO HF-File-Open-Sw
004120     END-IF.
004130 HF050-EXIT.
004140     EXIT.
004150*
004160 HF090-CLOSE-DOWN.
004170*****************************************************************
004180* Normal end of run - close the master and report the count of
004190* extract files consolidated this run.
004200*****************************************************************
004210     CLOSE HF-Control-File HF-Master-File.
004220     DISPLAY HF006 HF-Files-Read " ON " WS-Run-Date-Intl.
004230     MOVE ZERO TO RETURN-CODE.
004240 HF090-EXIT.
004250     EXIT.
