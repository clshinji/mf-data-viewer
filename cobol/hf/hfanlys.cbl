000010*****************************************************************
000020*                 HOUSEHOLD FINANCE SYSTEM                     *
000030*                                                                *
000040*         EXPENSE ANALYSIS AND REPORTING RUN                   *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110 PROGRAM-ID.             HFANLYS.
000120*
000130 AUTHOR.                 D R WESTLAKE.
000140*
000150 INSTALLATION.           MERIDIAN DATA SERVICES.
000160*
000170 DATE-WRITTEN.           09/04/87.
000180*
000190 DATE-COMPILED.
000200*
000210 SECURITY.               COMPANY CONFIDENTIAL - HOUSEHOLD FINANCE
000220                          SYSTEM - FOR INTERNAL USE ONLY.
000230*
000240*    Remarks.            Reads the consolidated master file
000250*                         (HFMASTER) built by HFCONS, filters
000260*                         out transfers and excluded / bad
000270*                         records, and prints the income /
000280*                         expense summary, ranked major and
000290*                         sub-category tables and the date-
000300*                         descending detail listing for the
000310*                         period and category selected by the
000320*                         two chaining arguments below.
000330*
000340*                         Skeleton lifted from the payroll
000350*                         vacation report run - see change log.
000360*
000370*    Called Modules.     None.
000380*
000390*    Chaining Arguments.
000400*                         1. Selected aggregation period, or the
000410*                            literal ALL.
000420*                         2. Selected major category, or the
000430*                            literal ALL.
000440*
000450*    Files Used.
000460*                         HFMASTER.  Consolidated master file.
000470*                         HFDETWK.   Unsorted detail work file.
000480*                         HFDETSR.   Sorted detail work file.
000490*                         HFPRINT.   Printed report.
000500*
000510*    Error messages used.
000520*                         HF101 - HF104.
000530*
000540* CHANGE LOG
000550*
000560* 09/04/87 drw - 1.0.00 Created - started coding from the payroll
000570*                vacation report run.
000580* 17/06/90 mts - 1.1.00 Added major/sub category tables, detail
000590*                listing sort and the category drilldown chaining
000600*                argument (CR-1042).
000610* 22/07/91 jfk - 1.1.01 Carry HF-Txn-Id through to the detail work
000620*                record so a later reconciliation pass can use it
000630*                (CR-1042) - field present but not yet printed.
000640* 21/09/98 jfk - 1.1.02 Y2K - HF-Run-Year on the report heading
000650*                widened to 4 digits, was 2 (see WSHFPARM).
000660* 11/02/99 mts - 1.1.03 Fix AB030-ACCUMULATE - a record whose
000670*                major category was blank was silently dropped
000680*                from the major table instead of posting to
000690*                "UNCATEGORISED".
000700* 30/06/99 jfk - 1.1.04 Fix AB030-ACCUMULATE / AB040-POST-MAJOR
000710*                / AB050-POST-SUB - income and zero-amount
000720*                records were being posted into the major/sub
000730*                category tables and the detail listing along-
000740*                side expenses, with the raw signed amount
000750*                instead of the expense magnitude, and a zero-
000760*                amount-only scope was wrongly counted as
000770*                having expense data (CR-1058, finance audit).
000780* 14/02/00 mts - 1.1.05 Lowercased the COPY member names in
000790*                FILE-CONTROL / FILE SECTION / WORKING-STORAGE -
000800*                they were carried over from the mainframe
000810*                library as upper case and would not resolve
000820*                once the copybooks were moved onto the UNIX
000830*                build server (CR-1071, Y2K migration cleanup).
000840* 21/02/00 drw - 1.1.06 Fix REPORTS 4/5 - the sub-category
000850*                drilldown table and the detail listing printed
000860*                straight on from the major table with no heading,
000870*                so the reader could not tell where one section
000880*                ended and the next began, or which category (or
000890*                ALL) the drilldown was scoped to.  Added
000900*                AE035-PRINT-SUBHDG and AE037-PRINT-DTLHDG, backed
000910*                by new HF-Subhdg-Line / HF-Detail-Hdg-Line
000920*                redefines in FDHFPRT (CR-1071).
000930*
000940 ENVIRONMENT             DIVISION.
000950*================================
000960*
000970 CONFIGURATION           SECTION.
000980 SOURCE-COMPUTER.        MERIDIAN-3090.
000990 OBJECT-COMPUTER.        MERIDIAN-3090.
001000 SPECIAL-NAMES.
001010     C01 IS TOP-OF-FORM
001020     CLASS HF-NUMERIC-CLASS IS "0" THRU "9".
001030*
001040 INPUT-OUTPUT             SECTION.
001050 FILE-CONTROL.
001060     COPY "selhfmst.cob".
001070     COPY "selhfdet.cob".
001080     COPY "selhfprt.cob".
001090*
001100 DATA                    DIVISION.
001110*================================
001120*
001130 FILE                    SECTION.
001140*
001150     COPY "fdhfmst.cob".
001160     COPY "fdhfdet.cob".
001170     COPY "fdhfprt.cob".
001180*
001190 WORKING-STORAGE SECTION.
001200*------------------------
001210 77  WS-PROG-NAME             PIC X(17) VALUE "HFANLYS (1.1.06)".
001220*
001230     COPY "wshfparm.cob".
001240     COPY "wshfcat.cob".
001250     COPY "wshfwrk.cob".
001260*
001270 01  WS-Accept-Date.
001280     03  WS-Accept-Year         PIC 9(4).
001290     03  WS-Accept-Month        PIC 99.
001300     03  WS-Accept-Days         PIC 99.
001310     03  FILLER                 PIC X(05).
001320*
001330 01  WS-DATA.
001340     03  HF-Mst-Status             PIC XX.
001350     03  HF-Det-Status             PIC XX.
001360     03  HF-Srt-Status             PIC XX.
001370     03  HF-Prt-Status             PIC XX.
001380     03  HF-Cat-Search-Sub         PIC 99    COMP.
001390     03  HF-Sub-Search-Sub         PIC 99    COMP.
001400     03  HF-Cat-Found-Sw           PIC X.
001410         88  HF-Cat-Entry-Found         VALUE "Y".
001420     03  HF-Sub-Found-Sw           PIC X.
001430         88  HF-Sub-Entry-Found         VALUE "Y".
001440     03  HF-Line-Count             PIC 99    COMP  VALUE 99.
001450     03  FILLER                    PIC X(05).
001460*
001470 01  WS-ACCUMULATORS.
001480     03  HF-Total-Income           PIC S9(11) COMP-3 VALUE ZERO.
001490     03  HF-Total-Expense          PIC S9(11) COMP-3 VALUE ZERO.
001500     03  HF-Total-Balance          PIC S9(11) COMP-3 VALUE ZERO.
001510     03  HF-Expense-Count          PIC 9(7)   COMP   VALUE ZERO.
001520     03  FILLER                    PIC X(05).
001530*
001540* Sort control counters for AC010-SORT-MAJOR / AC020-SORT-SUB's
001550* bubble-exchange loops.
001560*
001570 01  WS-Sort-Control.
001580     03  HF-Sort-Limit             PIC 99   COMP.
001590     03  HF-Sort-Outer             PIC 99   COMP.
001600     03  FILLER                    PIC X(05).
001610*
001620 01  WS-Report-Rank.
001630     03  HF-Rank-Number            PIC 99   VALUE ZERO.
001640     03  FILLER                    PIC X(05).
001650*
001660* Chaining arguments - the selected period and the selected major
001670* category, handed in by the JCL step that invokes this run.  Kept
001680* in working storage per the shop's own chaining convention.
001690*
001700 01  HF-Chain-Period               PIC X(21) VALUE SPACES.
001710 01  HF-Chain-Category             PIC X(20) VALUE SPACES.
001720*
001730 PROCEDURE DIVISION CHAINING HF-Chain-Period
001740                             HF-Chain-Category.
001750*
001760 AA000-MAIN.
001770*****************************************************************
001780* Overall run control.  One master pass accumulates the totals
001790* and both category tables; the sorted-descending detail listing
001800* is produced in a second pass over the work file it built along
001810* the way.
001820*****************************************************************
001830     PERFORM AA010-INITIALISE THRU AA010-EXIT.
001840     PERFORM AB010-READ-MASTER THRU AB010-EXIT
001850         UNTIL HF-Mst-EOF.
001860     PERFORM AC010-SORT-MAJOR THRU AC010-EXIT.
001870     PERFORM AC020-SORT-SUB   THRU AC020-EXIT.
001880     PERFORM AD010-SORT-DETAIL THRU AD010-EXIT.
001890     PERFORM AE000-PRINT-REPORT THRU AE000-EXIT.
001900     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
001910     GOBACK.
001920*
001930 AA000-EXIT.
001940     EXIT.
001950*
001960 AA010-INITIALISE.
001970*****************************************************************
001980* Copy the chaining arguments into the run-parameter block, set
001990* the ALL switches and clear the accumulators and tables.
002000*****************************************************************
002010     MOVE HF-Chain-Period   TO HF-Sel-Period.
002020     MOVE HF-Chain-Category TO HF-Sel-Category.
002030     IF HF-Sel-Period = "ALL" OR HF-Sel-Period = SPACES
002040         MOVE "Y" TO HF-All-Periods-Sw
002050     ELSE
002060         MOVE "N" TO HF-All-Periods-Sw
002070     END-IF.
002080     IF HF-Sel-Category = "ALL" OR HF-Sel-Category = SPACES
002090         MOVE "Y" TO HF-All-Category-Sw
002100     ELSE
002110         MOVE "N" TO HF-All-Category-Sw
002120     END-IF.
002130     ACCEPT WS-Accept-Date FROM DATE YYYYMMDD.
002140     MOVE WS-Accept-Year TO HF-Run-Year.
002150     MOVE ZERO TO HF-Total-Income HF-Total-Expense
002160                  HF-Total-Balance HF-Expense-Count
002170                  HF-Major-Entries-Used HF-Sub-Entries-Used
002180                  HF-Run-Files-Read.
002190     OPEN INPUT HF-Master-File.
002200     IF HF-Mst-Status NOT = "00"
002210         DISPLAY "HF101 MASTER FILE HFMASTER NOT FOUND - ABORTING"
002220         MOVE 16 TO RETURN-CODE
002230         GOBACK
002240     END-IF.
002250*    Skip the header line written by HFCONS - see WSHFMST.
002260     READ HF-Master-File AT END
002270         MOVE "Y" TO HF-Mst-EOF-Sw
002280     END-READ.
002290     OPEN OUTPUT HF-Detail-Work-File.
002300     OPEN OUTPUT HF-Print-File.
002310 AA010-EXIT.
002320     EXIT.
002330*
002340 AB010-READ-MASTER.
002350*****************************************************************
002360* One master record per iteration - AB020 decides whether it is
002370* posted, AB030 does the posting.
002380*****************************************************************
002390     READ HF-Master-File AT END
002400         MOVE "Y" TO HF-Mst-EOF-Sw
002410         GO TO AB010-EXIT
002420     END-READ.
002430     ADD 1 TO HF-Run-Files-Read.
002440     PERFORM AB020-FILTER-RECORD THRU AB020-EXIT.
002450 AB010-EXIT.
002460     EXIT.
002470*
002480 AB020-FILTER-RECORD.
002490*****************************************************************
002500* R5 - drop records whose CALC-TARGET is not 1.
002510* R6 - drop inter-account transfers (TRANSFER-FLAG = 1).
002520* R7 - drop records whose AMOUNT is not numeric (a corrupt
002530*      extract field, since the field is sign-separate this is a
002540*      plain class test, no parsing required).
002550* R10 - period scope - exact match on AGG-PERIOD, or ALL.
002560*****************************************************************
002570     IF HF-Mst-Calc-Target NOT = 1
002580         GO TO AB020-EXIT
002590     END-IF.
002600     IF HF-Mst-Transfer-Flag = 1
002610         GO TO AB020-EXIT
002620     END-IF.
002630     IF HF-Mst-Amount NOT NUMERIC
002640         GO TO AB020-EXIT
002650     END-IF.
002660     IF NOT HF-All-Periods
002670         IF HF-Mst-Agg-Period NOT = HF-Sel-Period
002680             GO TO AB020-EXIT
002690         END-IF
002700     END-IF.
002710     PERFORM AB030-ACCUMULATE THRU AB030-EXIT.
002720 AB020-EXIT.
002730     EXIT.
002740*
002750 AB030-ACCUMULATE.
002760*****************************************************************
002770* R8/R9 - post to income, to expense, or to neither (a zero amount
002780* posts to neither total - see R8) and re-derive the balance.
002790* R11   - the major-category table accumulates expense
002800*         records only, made absolute - see AB040-POST-MAJOR -
002810*         never income or zero-amount records.
002820* R12   - the sub-category table is populated within R13's scope,
002830*         see below.
002840* R13   - only post to the sub-category table and the detail work
002850*         file when the record is an expense (AMOUNT < ZERO) whose
002860*         major category matches the selected drilldown category,
002870*         or ALL was requested.  Income and zero-amount records
002880*         never reach either table nor the detail listing.
002890*****************************************************************
002900     IF HF-Mst-Amount > ZERO
002910         ADD HF-Mst-Amount TO HF-Total-Income
002920     ELSE
002930         IF HF-Mst-Amount < ZERO
002940             ADD HF-Mst-Amount TO HF-Total-Expense
002950             ADD 1 TO HF-Expense-Count
002960         END-IF
002970     END-IF.
002980     COMPUTE HF-Total-Balance =
002990         HF-Total-Income + HF-Total-Expense.
003000*
003010     IF HF-Mst-Major-Category = SPACES
003020         MOVE "UNCATEGORISED" TO HF-Mst-Major-Category
003030     END-IF.
003040*
003050     IF HF-Mst-Amount < ZERO
003060         PERFORM AB040-POST-MAJOR THRU AB040-EXIT
003070         IF HF-All-Categories OR
003080            HF-Mst-Major-Category = HF-Sel-Category
003090             PERFORM AB050-POST-SUB THRU AB050-EXIT
003100             MOVE HF-Mst-Txn-Date       TO HF-Uns-Txn-Date
003110             MOVE HF-Mst-Description    TO HF-Uns-Description
003120             COMPUTE HF-Uns-Amount = ZERO - HF-Mst-Amount
003130             MOVE HF-Mst-Major-Category TO HF-Uns-Major-Category
003140             MOVE HF-Mst-Sub-Category   TO HF-Uns-Sub-Category
003150             WRITE HF-Detail-Unsorted-Record
003160         END-IF
003170     END-IF.
003180 AB030-EXIT.
003190     EXIT.
003200*
003210 AB040-POST-MAJOR.
003220*****************************************************************
003230* Linear search of HF-Major-Table for an existing entry matching
003240* HF-Mst-Major-Category; if none is found a new entry is appended
003250* provided the 30-entry table is not already full.  Called from
003260* AB030-ACCUMULATE for expense records only (AMOUNT < ZERO), so
003270* HF-Mst-Amount is always negative here - SUBTRACT rather than ADD
003280* to carry the expense magnitude into the table as a positive
003290* total, per R11.
003300*****************************************************************
003310     MOVE "N" TO HF-Cat-Found-Sw.
003320     MOVE 1   TO HF-Cat-Search-Sub.
003330 AB040-SEARCH-LOOP.
003340     IF HF-Cat-Search-Sub > HF-Major-Entries-Used
003350         GO TO AB040-SEARCH-DONE
003360     END-IF.
003370     IF HF-Major-Name (HF-Cat-Search-Sub) = HF-Mst-Major-Category
003380         MOVE "Y" TO HF-Cat-Found-Sw
003390         GO TO AB040-SEARCH-DONE
003400     END-IF.
003410     ADD 1 TO HF-Cat-Search-Sub.
003420     GO TO AB040-SEARCH-LOOP.
003430 AB040-SEARCH-DONE.
003440     IF NOT HF-Cat-Entry-Found
003450         IF HF-Major-Entries-Used < 30
003460             ADD 1 TO HF-Major-Entries-Used
003470             MOVE HF-Major-Entries-Used TO HF-Cat-Search-Sub
003480             MOVE HF-Mst-Major-Category TO
003490                  HF-Major-Name (HF-Cat-Search-Sub)
003500             MOVE ZERO TO HF-Major-Amount (HF-Cat-Search-Sub)
003510         ELSE
003520             GO TO AB040-EXIT
003530         END-IF
003540     END-IF.
003550     SUBTRACT HF-Mst-Amount FROM
003560         HF-Major-Amount (HF-Cat-Search-Sub).
003570 AB040-EXIT.
003580     EXIT.
003590*
003600 AB050-POST-SUB.
003610*****************************************************************
003620* Same search-or-insert idiom as AB040-POST-MAJOR, against the
003630* sub-category table, keyed on SUB-CATEGORY alone (a sub-category
003640* name is assumed unique across major categories for this report -
003650* see NON-GOALS).  Called for expense records only, same SUBTRACT
003660* idiom as AB040-POST-MAJOR to carry the magnitude as a positive
003670* total, per R12/R13.
003680*****************************************************************
003690     MOVE "N" TO HF-Sub-Found-Sw.
003700     MOVE 1   TO HF-Sub-Search-Sub.
003710     IF HF-Mst-Sub-Category = SPACES
003720         MOVE "UNCATEGORISED" TO HF-Mst-Sub-Category
003730     END-IF.
003740 AB050-SEARCH-LOOP.
003750     IF HF-Sub-Search-Sub > HF-Sub-Entries-Used
003760         GO TO AB050-SEARCH-DONE
003770     END-IF.
003780     IF HF-Sub-Name (HF-Sub-Search-Sub) = HF-Mst-Sub-Category
003790         MOVE "Y" TO HF-Sub-Found-Sw
003800         GO TO AB050-SEARCH-DONE
003810     END-IF.
003820     ADD 1 TO HF-Sub-Search-Sub.
003830     GO TO AB050-SEARCH-LOOP.
003840 AB050-SEARCH-DONE.
003850     IF NOT HF-Sub-Entry-Found
003860         IF HF-Sub-Entries-Used < 30
003870             ADD 1 TO HF-Sub-Entries-Used
003880             MOVE HF-Sub-Entries-Used TO HF-Sub-Search-Sub
003890             MOVE HF-Mst-Sub-Category TO
003900                  HF-Sub-Name (HF-Sub-Search-Sub)
003910             MOVE ZERO TO HF-Sub-Amount (HF-Sub-Search-Sub)
003920         ELSE
003930             GO TO AB050-EXIT
003940         END-IF
003950     END-IF.
003960     SUBTRACT HF-Mst-Amount FROM
003970         HF-Sub-Amount (HF-Sub-Search-Sub).
003980 AB050-EXIT.
003990     EXIT.
004000*
004010 AC010-SORT-MAJOR.
004020*****************************************************************
004030* R12 - descending ranking by amount, largest income or largest
004040* expense (most negative) first - a plain bubble exchange, the
004050* table is small (30 entries max) so cost is not a concern.
004060*****************************************************************
004070     MOVE HF-Major-Entries-Used TO HF-Sort-Limit.
004080     IF HF-Sort-Limit < 2
004090         GO TO AC010-EXIT
004100     END-IF.
004110 AC010-PASS.
004120     MOVE "N" TO HF-Sort-Swapped-Sw.
004130     MOVE 1   TO HF-Sort-Outer.
004140 AC010-COMPARE.
004150     IF HF-Sort-Outer >= HF-Sort-Limit
004160         GO TO AC010-PASS-DONE
004170     END-IF.
004180     IF HF-Major-Amount (HF-Sort-Outer) <
004190        HF-Major-Amount (HF-Sort-Outer + 1)
004200         MOVE HF-Major-Name (HF-Sort-Outer) TO
004210              HF-Sort-Hold-Name
004220         MOVE HF-Major-Amount (HF-Sort-Outer) TO
004230              HF-Sort-Hold-Amount
004240         MOVE HF-Major-Name (HF-Sort-Outer + 1) TO
004250              HF-Major-Name (HF-Sort-Outer)
004260         MOVE HF-Major-Amount (HF-Sort-Outer + 1) TO
004270              HF-Major-Amount (HF-Sort-Outer)
004280         MOVE HF-Sort-Hold-Name TO
004290              HF-Major-Name (HF-Sort-Outer + 1)
004300         MOVE HF-Sort-Hold-Amount TO
004310              HF-Major-Amount (HF-Sort-Outer + 1)
004320         MOVE "Y" TO HF-Sort-Swapped-Sw
004330     END-IF.
004340     ADD 1 TO HF-Sort-Outer.
004350     GO TO AC010-COMPARE.
004360 AC010-PASS-DONE.
004370     IF HF-Sort-Swapped-This-Pass
004380         GO TO AC010-PASS
004390     END-IF.
004400 AC010-EXIT.
004410     EXIT.
004420*
004430 AC020-SORT-SUB.
004440*****************************************************************
004450* Same bubble-exchange idiom as AC010-SORT-MAJOR, over the
004460* sub-category table - see R12.
004470*****************************************************************
004480     MOVE HF-Sub-Entries-Used TO HF-Sort-Limit.
004490     IF HF-Sort-Limit < 2
004500         GO TO AC020-EXIT
004510     END-IF.
004520 AC020-PASS.
004530     MOVE "N" TO HF-Sort-Swapped-Sw.
004540     MOVE 1   TO HF-Sort-Outer.
004550 AC020-COMPARE.
004560     IF HF-Sort-Outer >= HF-Sort-Limit
004570         GO TO AC020-PASS-DONE
004580     END-IF.
004590     IF HF-Sub-Amount (HF-Sort-Outer) <
004600        HF-Sub-Amount (HF-Sort-Outer + 1)
004610         MOVE HF-Sub-Name (HF-Sort-Outer) TO
004620              HF-Sort-Hold-Name
004630         MOVE HF-Sub-Amount (HF-Sort-Outer) TO
004640              HF-Sort-Hold-Amount
004650         MOVE HF-Sub-Name (HF-Sort-Outer + 1) TO
004660              HF-Sub-Name (HF-Sort-Outer)
004670         MOVE HF-Sub-Amount (HF-Sort-Outer + 1) TO
004680              HF-Sub-Amount (HF-Sort-Outer)
004690         MOVE HF-Sort-Hold-Name TO
004700              HF-Sub-Name (HF-Sort-Outer + 1)
004710         MOVE HF-Sort-Hold-Amount TO
004720              HF-Sub-Amount (HF-Sort-Outer + 1)
004730         MOVE "Y" TO HF-Sort-Swapped-Sw
004740     END-IF.
004750     ADD 1 TO HF-Sort-Outer.
004760     GO TO AC020-COMPARE.
004770 AC020-PASS-DONE.
004780     IF HF-Sort-Swapped-This-Pass
004790         GO TO AC020-PASS
004800     END-IF.
004810 AC020-EXIT.
004820     EXIT.
004830*
004840 AD010-SORT-DETAIL.
004850*****************************************************************
004860* R14 - detail listing sorted by transaction date, descending,
004870* most recent first.  Straight SORT ... USING ... GIVING, the
004880* unsorted work file was written record-by-record in AB030-
004890* ACCUMULATE as the master file was read.
004900*****************************************************************
004910     CLOSE HF-Detail-Work-File.
004920     SORT HF-Sort-Work-File
004930         ON DESCENDING KEY HFS-Txn-Date
004940         USING HF-Detail-Work-File
004950         GIVING HF-Detail-Sorted-File.
004960 AD010-EXIT.
004970     EXIT.
004980*
004990 AD020-PRINT-DETAIL.
005000*****************************************************************
005010* Reads the sorted detail work file straight through, one report
005020* line per transaction - called from AE000-PRINT-REPORT once the
005030* summary and category sections have been printed.
005040*****************************************************************
005050     OPEN INPUT HF-Detail-Sorted-File.
005060     MOVE "N" TO HF-Det-EOF-Sw.
005070     READ HF-Detail-Sorted-File AT END
005080         MOVE "Y" TO HF-Det-EOF-Sw
005090     END-READ.
005100 AD020-DETAIL-LOOP.
005110     IF HF-Det-EOF
005120         GO TO AD020-EXIT
005130     END-IF.
005140     MOVE SPACES              TO HF-Print-Line.
005150     MOVE HF-Srt-Txn-Date     TO HF-Dtl-Date.
005160     MOVE HF-Srt-Description  TO HF-Dtl-Description.
005170     MOVE HF-Srt-Major-Category TO HF-Dtl-Major.
005180     MOVE HF-Srt-Sub-Category   TO HF-Dtl-Sub.
005190     MOVE HF-Srt-Amount       TO HF-Edit-Amount.
005200     MOVE HF-Edit-Amount      TO HF-Dtl-Amount.
005210     WRITE HF-Print-Line FROM HF-Detail-Line.
005220     ADD 1 TO HF-Line-Count.
005230     READ HF-Detail-Sorted-File AT END
005240         MOVE "Y" TO HF-Det-EOF-Sw
005250     END-READ.
005260     GO TO AD020-DETAIL-LOOP.
005270 AD020-EXIT.
005280     EXIT.
005290*
005300 AE000-PRINT-REPORT.
005310*****************************************************************
005320* Report header, overall summary, ranked major-category table,
005330* sub-category drilldown heading and table, detail-listing column
005340* heading and the detail listing, in that order - see REPORTS
005350* 1-6.  When no expense records were posted for the selected
005360* scope, the empty-scope message is printed in place of the
005370* summary and category sections - see REPORTS 6.
005380*****************************************************************
005390     MOVE SPACES          TO HF-Print-Line.
005400     MOVE HF-Report-Title TO HF-Hdg-Title.
005410     MOVE HF-Sel-Period   TO HF-Hdg-Period.
005420     MOVE HF-Run-Year     TO HF-Hdg-Run-Year.
005430     WRITE HF-Print-Line FROM HF-Heading-Line
005440         BEFORE ADVANCING PAGE.
005450*
005460     IF HF-Expense-Count = ZERO
005470         MOVE SPACES            TO HF-Print-Line
005480         MOVE HF-No-Expense-Msg TO HF-Msg-Text
005490         WRITE HF-Print-Line FROM HF-Message-Line
005500             AFTER ADVANCING 2 LINES
005510         GO TO AE000-EXIT
005520     END-IF.
005530*
005540     PERFORM AE010-EDIT-MONEY THRU AE010-EXIT
005550         VARYING HF-Rank-Number FROM 1 BY 1
005560         UNTIL HF-Rank-Number > 3.
005570*
005580     PERFORM AE020-PRINT-MAJOR THRU AE020-EXIT
005590         VARYING HF-Cat-Search-Sub FROM 1 BY 1
005600         UNTIL HF-Cat-Search-Sub > HF-Major-Entries-Used.
005610*
005620     PERFORM AE035-PRINT-SUBHDG THRU AE035-EXIT.
005630*
005640     PERFORM AE030-PRINT-SUB THRU AE030-EXIT
005650         VARYING HF-Sub-Search-Sub FROM 1 BY 1
005660         UNTIL HF-Sub-Search-Sub > HF-Sub-Entries-Used.
005670*
005680     PERFORM AE037-PRINT-DTLHDG THRU AE037-EXIT.
005690*
005700     PERFORM AD020-PRINT-DETAIL THRU AD020-EXIT.
005710 AE000-EXIT.
005720     EXIT.
005730*
005740 AE010-EDIT-MONEY.
005750*****************************************************************
005760* R15/R16 - print the three summary lines (income, expense,
005770* balance), each edited with thousands separators and the YEN
005780* suffix.  Driven off HF-Rank-Number 1/2/3 so one paragraph
005790* serves all three lines - see AE000-PRINT-REPORT.
005800*****************************************************************
005810     MOVE SPACES TO HF-Print-Line.
005820     EVALUATE HF-Rank-Number
005830         WHEN 1
005840             MOVE "TOTAL INCOME        " TO HF-Sum-Label
005850             MOVE HF-Total-Income        TO HF-Edit-Amount
005860         WHEN 2
005870             MOVE "TOTAL EXPENSE       " TO HF-Sum-Label
005880             MOVE HF-Total-Expense       TO HF-Edit-Amount
005890         WHEN 3
005900             MOVE "NET BALANCE         " TO HF-Sum-Label
005910             MOVE HF-Total-Balance       TO HF-Edit-Amount
005920     END-EVALUATE.
005930     MOVE HF-Edit-Amount     TO HF-Sum-Amount.
005940     MOVE HF-Currency-Suffix TO HF-Sum-Suffix.
005950     WRITE HF-Print-Line FROM HF-Summary-Line
005960         AFTER ADVANCING 2 LINES.
005970 AE010-EXIT.
005980     EXIT.
005990*
006000 AE020-PRINT-MAJOR.
006010*****************************************************************
006020* R11 - major-category table, already ranked descending by
006030* AC010-SORT-MAJOR, printed one line per entry.
006040*****************************************************************
006050     MOVE SPACES TO HF-Print-Line.
006060     MOVE HF-Cat-Search-Sub TO HF-Cat-Rank.
006070     MOVE HF-Major-Name (HF-Cat-Search-Sub)   TO HF-Cat-Name.
006080     MOVE HF-Major-Amount (HF-Cat-Search-Sub) TO HF-Edit-Amount.
006090     MOVE HF-Edit-Amount     TO HF-Cat-Amount.
006100     MOVE HF-Currency-Suffix TO HF-Cat-Suffix.
006110     IF HF-Cat-Search-Sub = 1
006120         WRITE HF-Print-Line FROM HF-Category-Line
006130             AFTER ADVANCING 2 LINES
006140     ELSE
006150         WRITE HF-Print-Line FROM HF-Category-Line
006160             AFTER ADVANCING 1 LINES
006170     END-IF.
006180 AE020-EXIT.
006190     EXIT.
006200*
006210 AE030-PRINT-SUB.
006220*****************************************************************
006230* R12 - sub-category table, ranked descending by AC020-SORT-SUB,
006240* printed for the selected drilldown category (or ALL) only - the
006250* table itself only ever holds entries within scope, see R13.
006260*****************************************************************
006270     MOVE SPACES TO HF-Print-Line.
006280     MOVE HF-Sub-Search-Sub TO HF-Cat-Rank.
006290     MOVE HF-Sub-Name (HF-Sub-Search-Sub)   TO HF-Cat-Name.
006300     MOVE HF-Sub-Amount (HF-Sub-Search-Sub) TO HF-Edit-Amount.
006310     MOVE HF-Edit-Amount     TO HF-Cat-Amount.
006320     MOVE HF-Currency-Suffix TO HF-Cat-Suffix.
006330     IF HF-Sub-Search-Sub = 1
006340         WRITE HF-Print-Line FROM HF-Category-Line
006350             AFTER ADVANCING 2 LINES
006360     ELSE
006370         WRITE HF-Print-Line FROM HF-Category-Line
006380             AFTER ADVANCING 1 LINES
006390     END-IF.
006400 AE030-EXIT.
006410     EXIT.
006420*
006430 AE035-PRINT-SUBHDG.
006440*****************************************************************
006450* R12/REPORTS 4 - heading ahead of the sub-category table naming
006460* the selected major category, or ALL CATEGORIES when the
006470* drilldown chaining argument was ALL - without this line the
006480* reader has no way to tell the major table ended and the sub-
006490* category drilldown began, or which category it is scoped to.
006500*****************************************************************
006510     MOVE SPACES TO HF-Print-Line.
006520     IF HF-All-Categories
006530         MOVE "ALL CATEGORIES" TO HF-Subhdg-Category
006540     ELSE
006550         MOVE HF-Sel-Category  TO HF-Subhdg-Category
006560     END-IF.
006570     WRITE HF-Print-Line FROM HF-Subhdg-Line
006580         AFTER ADVANCING 2 LINES.
006590 AE035-EXIT.
006600     EXIT.
006610*
006620 AE037-PRINT-DTLHDG.
006630*****************************************************************
006640* R14/REPORTS 5 - column heading ahead of the detail listing so
006650* the date / description / amount / major / sub columns printed
006660* by AD020-PRINT-DETAIL are labelled.
006670*****************************************************************
006680     MOVE SPACES TO HF-Print-Line.
006690     WRITE HF-Print-Line FROM HF-Detail-Hdg-Line
006700         AFTER ADVANCING 2 LINES.
006710 AE037-EXIT.
006720     EXIT.
006730*
006740 AA090-CLOSE-DOWN.
006750*****************************************************************
006760* Normal end of run.
006770*****************************************************************
006780     CLOSE HF-Master-File HF-Detail-Sorted-File HF-Print-File.
006790     MOVE ZERO TO RETURN-CODE.
006800 AA090-EXIT.
006810     EXIT.
